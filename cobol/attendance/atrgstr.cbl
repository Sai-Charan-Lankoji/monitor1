000100*****************************************************************
000200*                                                                *
000300*                Attendance Query / Report Run                  *
000400*                                                                *
000500*      Reports master attendance records for one filter -       *
000600*        a single punch date, or a single employee id           *
000700*****************************************************************
000800*
000900 identification          division.
001000*========================================
001100*
001200 program-id.              atrgstr.
001300 author.                  Vincent B Coen.
001400 installation.            Applewood Computers.
001500 date-written.            15/11/86.
001600 date-compiled.
001700 security.                Copyright (C) 1986-2026, V B Coen.
001800*                         Distributed under the GNU General
001900*                         Public License. See file COPYING.
002000*
002100*    Remarks.             Lists ATTENDANCE-MASTER records for a
002200*                         caller-supplied filter - by punch date
002300*                         (employee id ascending) or by employee
002400*                         id (punch date descending).  Uses
002500*                         Report Writer for the detail lines.
002600*
002700*    Version.             See Prog-Name in WS.
002800*
002900*    Called modules.      None.
003000*
003100*    Files used:
003200*                         attendms.  Attendance master.
003300*                         attendpr.  Query report print file.
003400*                         attendsr.  Query sort work file.
003500*
003600*    Error messages used.
003700*                         AT008 - AT009.
003800*
003900* Changes:
004000* 15/11/86 vbc -     Created for the clocking-in conversion
004100*                    project, companion run to atpost (ATT-001).
004200* 21/11/86 vbc - .01 Employee-id filter now sorts on punch date
004300*                    descending per user dept request (ATT-006).
004400* 05/02/93 vbc - .02 Hours column widened to hold the derived
004500*                    decimal-hours figure rather than the raw
004600*                    duration text (ATT-058).
004700* 17/09/98 vbc - .03 Y2K: no 2 digit year handling in this
004800*                    module - punch date already carries a 4
004900*                    digit year throughout.  Checked off.
005000* 22/02/99 vbc -     Y2K sign off.
005100* 16/12/25 vbc - .04 AT008/AT009 console messages wired in.
005200* 09/08/26 vbc - .05 Tidied Special-Names - dropped a screen
005300*                    class and UPSI switch this run never used
005400*                    and kept the usual house CRT Status entry
005500*                    for a Report Writer run (ATT-104).
005600* 09/08/26 vbc - .06 AT-Mst-Status/AT-Prt-Status named on the
005700*                    FILE STATUS clauses but never declared in
005800*                    WS - added under WS-Data (ATT-105).
005900*
006000*************************************************************
006100*
006200* These files and programs are part of the Applewood
006300* Computers attendance subsystem and are Copyright (c)
006400* Vincent B Coen. 1986-2026 and later.
006500*
006600* This program is free software; you can redistribute it
006700* and/or modify it under the terms of the GNU General Public
006800* License as published by the Free Software Foundation.
006900*
007000*************************************************************
007100*
007200 environment             division.
007300*========================================
007400*
007500 configuration           section.
007600 special-names.
007700     CRT STATUS is COB-CRT-STATUS.
007800*
007900 input-output            section.
008000 file-control.
008100 copy "selatmst.cob".
008200 copy "selatprt.cob".
008300 copy "selatsrt.cob".
008400*
008500 data                    division.
008600*========================================
008700*
008800 file section.
008900*
009000 copy "fdatmst.cob".
009100 copy "fdatprt.cob".
009200 copy "fdatsrt.cob".
009300*
009400 working-storage section.
009500*----------------------------------------
009600 77  Prog-Name           pic x(17) value "atrgstr (1.0.06)".
009700*
009800 copy "wsatmsg.cob".
009900*
010000 01  COB-CRT-STATUS        pic xx.
010100*
010200 01  WS-Data.
010300     03  WS-Term-Code    pic 99       comp.
010400     03  WS-Page-Lines   pic 99       comp    value 55.
010500     03  AT-Mst-Status   pic xx.
010600     03  AT-Prt-Status   pic xx.
010700     03  filler          pic x(02).
010800*
010900 01  WS-EOF-Flags.
011000     03  WS-Mst-EOF      pic x        value "N".
011100         88  Mst-At-End                value "Y".
011200     03  WS-Srt-EOF      pic x        value "N".
011300         88  Srt-At-End                value "Y".
011400     03  filler          pic x(04).
011500*
011600 01  WS-Report-Counters.
011700     03  WS-Found-Cnt    pic 9(5)     comp.
011800     03  filler          pic x(02).
011900*
012000 01  WS-Filter-Area.
012100     03  WS-Filter-Type  pic x(4).
012200         88  Filter-Is-Date            value "DATE".
012300         88  Filter-Is-Employee        value "EMPL".
012400     03  WS-Filter-Date  pic 9(8).
012500     03  WS-Filter-Emp-Id
012600                         pic x(8).
012700     03  filler          pic x(04).
012800*
012900*  Start key for the date-filter positioned read - high-values
013000*  in the employee-id half lets START not = build the low bound
013100*  of the Mst-Key for the requested date.
013200*
013300 01  WS-Start-Key.
013400     03  WS-Start-Date   pic 9(8).
013500     03  WS-Start-Emp-Id pic x(8)     value low-values.
013600*
013700*  Decimal hours view - HH:MM:SS text from the master record is
013800*  reworked into the S9(3)V99 figure the HOURS column shows -
013900*  same rule as atpost zz065, duplicated here as there is no
014000*  shared subprogram for it in this subsystem.
014100*
014200 01  WS-Duration-Text    pic x(8).
014300 01  WS-Duration-Parts   redefines WS-Duration-Text.
014400     03  WS-Dur-HH       pic 99.
014500     03  filler          pic x.
014600     03  WS-Dur-MM       pic 99.
014700     03  filler          pic x.
014800     03  WS-Dur-SS       pic 99.
014900 01  WS-At-Decimal-Hours pic s9(3)v99 comp-3.
015000 01  WS-Hours-Display    pic ---9.99.
015100 01  WS-Hours-Blank      pic x(7)     value spaces.
015200*
015300*  Time display work - HHMMSS numeric punches are reworked into
015400*  HH:MM:SS for the column layout, blank when not present.
015500*
015600 01  WS-Time-Display     pic x(8).
015700 01  WS-Time-Parts       redefines WS-Time-Display.
015800     03  WS-Time-HH      pic xx.
015900     03  filler          pic x       value ":".
016000     03  WS-Time-MM      pic xx.
016100     03  filler          pic x       value ":".
016200     03  WS-Time-SS      pic xx.
016300 01  WS-Time-Numeric     pic 9(6).
016400 01  WS-Time-Numeric-Parts redefines WS-Time-Numeric.
016500     03  WS-TimN-HH      pic 99.
016600     03  WS-TimN-MM      pic 99.
016700     03  WS-TimN-SS      pic 99.
016800 01  WS-Disp-Shift-In    pic x(8).
016900 01  WS-Disp-Punch-In    pic x(8).
017000 01  WS-Disp-Punch-Out   pic x(8).
017100 01  WS-Disp-Shift-Out   pic x(8).
017200 01  WS-Disp-Late-By     pic x(8).
017300 01  WS-Disp-Hours       pic x(7).
017400*
017500 01  WS-Trailer-Line     pic x(21)    value spaces.
017600 01  WS-Trailer-Cnt-Ed   pic zzzz9.
017700 01  WS-Reason-Ptr       pic 99       comp.
017800*
017900 01  WS-CD-Date.
018000     03  WS-CD-YYYY      pic 9(4).
018100     03  WS-CD-MM        pic 99.
018200     03  WS-CD-DD        pic 99.
018300     03  filler          pic x(02).
018400*
018500 01  WS-CD-Time.
018600     03  WS-CD-HH        pic 99.
018700     03  WS-CD-MIN       pic 99.
018800     03  WS-CD-SS        pic 99.
018900     03  WS-CD-HS        pic 99.
019000     03  filler          pic x(02).
019100*
019200 01  WS-Current-Date.
019300     03  WS-Cur-YYYY     pic 9(4).
019400     03  filler          pic x       value "-".
019500     03  WS-Cur-MM       pic 99.
019600     03  filler          pic x       value "-".
019700     03  WS-Cur-DD       pic 99.
019800*
019900 01  WS-Current-Time.
020000     03  WS-Cur-HH       pic 99.
020100     03  filler          pic x       value ":".
020200     03  WS-Cur-MIN      pic 99.
020300     03  filler          pic x       value ":".
020400     03  WS-Cur-SS       pic 99.
020500*
020600*  Report Section.
020700*-------------------------------------------------------------
020800*
020900 report section.
021000*
021100 rd  Attendance-Query-Report
021200     control      Final
021300     page limit   WS-Page-Lines
021400     heading      1
021500     first detail 5
021600     last  detail WS-Page-Lines.
021700*
021800 01  AQ-Page-Head        type page heading.
021900     03  line  1.
022000         05  col   1     pic x(30)   value "Attendance Query Report".
022100         05  col  60     pic x(10)   source WS-Current-Date.
022200         05  col  72     pic x(8)    source WS-Current-Time.
022300     03  line  2.
022400         05  col   1     pic x(12)   value "Filter type:".
022500         05  col  14     pic x(4)    source WS-Filter-Type.
022600         05  col  20     pic x(13)   value "Filter value:".
022700         05  col  34     pic x(8)    source WS-Filter-Date
022800                          present when Filter-Is-Date.
022900         05  col  34     pic x(8)    source WS-Filter-Emp-Id
023000                          present when Filter-Is-Employee.
023100     03  line  4.
023200         05  col   1                 value "DATE".
023300         05  col  12                 value "EMP-ID".
023400         05  col  22                 value "EMPLOYEE NAME".
023500         05  col  54                 value "SHIFT-IN".
023600         05  col  64                 value "PUNCH-IN".
023700         05  col  74                 value "PUNCH-OUT".
023800         05  col  85                 value "SHIFT-OUT".
023900         05  col  96                 value "HOURS".
024000         05  col 104                 value "STATUS".
024100         05  col 126                 value "LATE-BY".
024200*
024300 01  AQ-Detail           type detail.
024400     03  line  + 1.
024500         05  col   1     pic 9(8)    source Mst-Punch-Date.
024600         05  col  12     pic x(8)    source Mst-Employee-Id.
024700         05  col  22     pic x(30)   source Mst-Employee-Name.
024800         05  col  54     pic x(8)    source WS-Disp-Shift-In.
024900         05  col  64     pic x(8)    source WS-Disp-Punch-In.
025000         05  col  74     pic x(8)    source WS-Disp-Punch-Out.
025100         05  col  85     pic x(8)    source WS-Disp-Shift-Out.
025200         05  col  96     pic x(7)    source WS-Disp-Hours.
025300         05  col 104     pic x(20)   source Mst-Status.
025400         05  col 126     pic x(8)    source WS-Disp-Late-By.
025500*
025600 01  AQ-Final-Footing    type control footing final line plus 2.
025700     03  col   1         pic x(21)   source WS-Trailer-Line.
025800*
025900*  LINKAGE SECTION.
026000*-------------------------------------------------------------
026100*
026200 linkage section.
026300*
026400 01  AT-Arg-Filter-Type  pic x(4).
026500 01  AT-Arg-Filter-Value pic x(8).
026600*
026700 procedure division chaining AT-Arg-Filter-Type
026800                              AT-Arg-Filter-Value.
026900*
027000 aa000-Main                  section.
027100*****************************************
027200*
027300     move     zero to WS-Term-Code.
027400     move     zero to WS-Found-Cnt.
027500     accept   WS-CD-YYYY WS-CD-MM WS-CD-DD from date YYYYMMDD.
027600     accept   WS-CD-HH WS-CD-MIN WS-CD-SS WS-CD-HS from time.
027700     move     WS-CD-YYYY to WS-Cur-YYYY.
027800     move     WS-CD-MM   to WS-Cur-MM.
027900     move     WS-CD-DD   to WS-Cur-DD.
028000     move     WS-CD-HH   to WS-Cur-HH.
028100     move     WS-CD-MIN  to WS-Cur-MIN.
028200     move     WS-CD-SS   to WS-Cur-SS.
028300*
028400     move     AT-Arg-Filter-Type  to WS-Filter-Type.
028500     if       Filter-Is-Date
028600              move     AT-Arg-Filter-Value to WS-Filter-Date
028700     else
028800     if       Filter-Is-Employee
028900              move     AT-Arg-Filter-Value to WS-Filter-Emp-Id
029000     else
029100              display  AT009 AT-Arg-Filter-Type
029200              move     8 to WS-Term-Code
029300              go to aa000-exit.
029400*
029500     perform  aa010-Open-Files   thru aa010-exit.
029600     if       WS-Term-Code not = zero
029700              go to aa000-exit.
029800*
029900     initiate Attendance-Query-Report.
030000*
030100     if       Filter-Is-Date
030200              perform  aa050-Report-By-Date     thru aa050-exit
030300     else
030400              perform  aa055-Report-By-Employee thru aa055-exit.
030500*
030600     perform  aa090-Build-Trailer thru aa090-exit.
030700     terminate Attendance-Query-Report.
030800*
030900     close    Attendance-Master-File
031000              Print-File.
031100     goback.
031200*
031300 aa000-exit.  exit section.
031400*
031500 aa010-Open-Files            section.
031600*****************************************
031700*
031800     open     input  Attendance-Master-File.
031900     if       AT-Mst-Status not = "00"
032000              display  AT008 AT-Mst-Status
032100              move     8 to WS-Term-Code
032200              go to aa010-exit.
032300*
032400     open     output Print-File.
032500*
032600 aa010-exit.  exit section.
032700*
032800 aa050-Report-By-Date        section.
032900*****************************************
033000*
033100*  Master key order is date then employee-id, so a positioned
033200*  start straight into a sequential read-next already delivers
033300*  the required employee-id ascending order for one date.
033400*
033500     move     WS-Filter-Date  to WS-Start-Date.
033600     move     low-values      to WS-Start-Emp-Id.
033700     move     WS-Start-Key    to Mst-Key.
033800     move     "N" to WS-Mst-EOF.
033900*
034000     start    Attendance-Master-File key not < Mst-Key
034100              invalid key move "Y" to WS-Mst-EOF.
034200     if       Mst-At-End
034300              go to aa050-exit.
034400*
034500     perform  ab050-Read-Master-Next thru ab050-exit.
034600     perform  ab055-Report-Date-Loop thru ab055-exit
034700              until Mst-At-End
034800              or    Mst-Punch-Date not = WS-Filter-Date.
034900*
035000 aa050-exit.  exit section.
035100*
035200 ab050-Read-Master-Next      section.
035300*****************************************
035400*
035500     read     Attendance-Master-File next record
035600              at end move "Y" to WS-Mst-EOF.
035700*
035800 ab050-exit.  exit section.
035900*
036000 ab055-Report-Date-Loop      section.
036100*****************************************
036200*
036300     perform  zz060-Format-Detail thru zz060-exit.
036400     generate AQ-Detail.
036500     add      1 to WS-Found-Cnt.
036600     perform  ab050-Read-Master-Next thru ab050-exit.
036700*
036800 ab055-exit.  exit section.
036900*
037000 aa055-Report-By-Employee    section.
037100*****************************************
037200*
037300*  Employee-id is not the leading key component so the whole
037400*  master is scanned for that employee, released to the sort
037500*  work file, and returned in punch date descending order.
037600*
037700     sort     Attendance-Sort-File
037800              on descending key Srt-Punch-Date
037900              input procedure  ab060-Select-Employee
038000                            thru ab060-exit
038100              output procedure ab070-Generate-Sorted
038200                            thru ab070-exit.
038300*
038400 aa055-exit.  exit section.
038500*
038600 ab060-Select-Employee       section.
038700*****************************************
038800*
038900     move     "N" to WS-Mst-EOF.
039000     perform  ab050-Read-Master-Next thru ab050-exit.
039100     perform  ab065-Select-One-Record thru ab065-exit
039200              until Mst-At-End.
039300*
039400 ab060-exit.  exit section.
039500*
039600 ab065-Select-One-Record     section.
039700*****************************************
039800*
039900     if       Mst-Employee-Id = WS-Filter-Emp-Id
040000              move     Mst-Punch-Date     to Srt-Punch-Date
040100              move     Mst-Employee-Id    to Srt-Employee-Id
040200              move     Mst-Employee-Name  to Srt-Employee-Name
040300              move     Mst-Shift-In       to Srt-Shift-In
040400              move     Mst-Punch-In-Time  to Srt-Punch-In-Time
040500              move     Mst-Punch-Out-Time to Srt-Punch-Out-Time
040600              move     Mst-Shift-Out      to Srt-Shift-Out
040700              move     Mst-Hours-Worked   to Srt-Hours-Worked
040800              move     Mst-Status         to Srt-Status
040900              move     Mst-Late-By        to Srt-Late-By
041000              release  AT-Sort-Record.
041100     perform  ab050-Read-Master-Next thru ab050-exit.
041200*
041300 ab065-exit.  exit section.
041400*
041500 ab070-Generate-Sorted       section.
041600*****************************************
041700*
041800     move     "N" to WS-Srt-EOF.
041900     perform  ab075-Return-Sorted thru ab075-exit.
042000     perform  ab080-Generate-One-Sorted thru ab080-exit
042100              until Srt-At-End.
042200*
042300 ab070-exit.  exit section.
042400*
042500 ab075-Return-Sorted         section.
042600*****************************************
042700*
042800     return   Attendance-Sort-File
042900              at end move "Y" to WS-Srt-EOF.
043000*
043100 ab075-exit.  exit section.
043200*
043300 ab080-Generate-One-Sorted   section.
043400*****************************************
043500*
043600     move     Srt-Punch-Date      to Mst-Punch-Date.
043700     move     Srt-Employee-Id     to Mst-Employee-Id.
043800     move     Srt-Employee-Name   to Mst-Employee-Name.
043900     move     Srt-Shift-In        to Mst-Shift-In.
044000     move     Srt-Punch-In-Time   to Mst-Punch-In-Time.
044100     move     Srt-Punch-Out-Time  to Mst-Punch-Out-Time.
044200     move     Srt-Shift-Out       to Mst-Shift-Out.
044300     move     Srt-Hours-Worked    to Mst-Hours-Worked.
044400     move     Srt-Status          to Mst-Status.
044500     move     Srt-Late-By         to Mst-Late-By.
044600*
044700     perform  zz060-Format-Detail thru zz060-exit.
044800     generate AQ-Detail.
044900     add      1 to WS-Found-Cnt.
045000     perform  ab075-Return-Sorted thru ab075-exit.
045100*
045200 ab080-exit.  exit section.
045300*
045400 zz060-Format-Detail         section.
045500*****************************************
045600*
045700     move     Mst-Shift-In   to WS-Time-Numeric.
045800     if       WS-Time-Numeric = zero
045900              move     spaces to WS-Disp-Shift-In
046000     else
046100              perform  zz065-Format-One-Time thru zz065-exit
046200              move     WS-Time-Display to WS-Disp-Shift-In.
046300*
046400     move     Mst-Punch-In-Time to WS-Time-Numeric.
046500     if       WS-Time-Numeric = zero
046600              move     spaces to WS-Disp-Punch-In
046700     else
046800              perform  zz065-Format-One-Time thru zz065-exit
046900              move     WS-Time-Display to WS-Disp-Punch-In.
047000*
047100     move     Mst-Punch-Out-Time to WS-Time-Numeric.
047200     if       WS-Time-Numeric = zero
047300              move     spaces to WS-Disp-Punch-Out
047400     else
047500              perform  zz065-Format-One-Time thru zz065-exit
047600              move     WS-Time-Display to WS-Disp-Punch-Out.
047700*
047800     move     Mst-Shift-Out  to WS-Time-Numeric.
047900     if       WS-Time-Numeric = zero
048000              move     spaces to WS-Disp-Shift-Out
048100     else
048200              perform  zz065-Format-One-Time thru zz065-exit
048300              move     WS-Time-Display to WS-Disp-Shift-Out.
048400*
048500     move     Mst-Late-By    to WS-Time-Numeric.
048600     if       WS-Time-Numeric = zero
048700              move     spaces to WS-Disp-Late-By
048800     else
048900              perform  zz065-Format-One-Time thru zz065-exit
049000              move     WS-Time-Display to WS-Disp-Late-By.
049100*
049200     if       Mst-Hours-Worked = spaces
049300              move     WS-Hours-Blank to WS-Disp-Hours
049400     else
049500              perform  zz070-Convert-Hours thru zz070-exit
049600              move     WS-Hours-Display to WS-Disp-Hours.
049700*
049800 zz060-exit.  exit section.
049900*
050000 zz065-Format-One-Time       section.
050100*****************************************
050200*
050300     move     WS-TimN-HH to WS-Time-HH.
050400     move     WS-TimN-MM to WS-Time-MM.
050500     move     WS-TimN-SS to WS-Time-SS.
050600*
050700 zz065-exit.  exit section.
050800*
050900 zz070-Convert-Hours         section.
051000*****************************************
051100*
051200*  HH:MM:SS text to decimal hours - same rule as atpost zz065,
051300*  hours + minutes/60 + seconds/3600, rounded to 2 places.
051400*
051500     move     Mst-Hours-Worked to WS-Duration-Text.
051600     compute  WS-At-Decimal-Hours rounded =
051700              WS-Dur-HH
051800              + (WS-Dur-MM / 60)
051900              + (WS-Dur-SS / 3600)
052000              on size error
052100              move     zero to WS-At-Decimal-Hours.
052200     move     WS-At-Decimal-Hours to WS-Hours-Display.
052300*
052400 zz070-exit.  exit section.
052500*
052600 aa090-Build-Trailer          section.
052700*****************************************
052800*
052900     move     spaces to WS-Trailer-Line.
053000     if       WS-Found-Cnt = zero
053100              move     "NO DATA FOUND" to WS-Trailer-Line
053200     else
053300              move     WS-Found-Cnt to WS-Trailer-Cnt-Ed
053400              move     1 to WS-Reason-Ptr
053500              string   WS-Trailer-Cnt-Ed delimited by size
053600                       " RECORD(S) FOUND" delimited by size
053700                       into WS-Trailer-Line
053800                       with pointer WS-Reason-Ptr.
053900*
054000 aa090-exit.  exit section.
054100*
