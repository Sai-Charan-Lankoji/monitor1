000100*****************************************************************
000200*                                                                *
000300*                 Attendance Posting Batch Run                  *
000400*                                                                *
000500*       Posts one biometric punch-clock export batch into       *
000600*        the attendance master, earliest-in / latest-out        *
000700*****************************************************************
000800*
000900 identification          division.
001000*========================================
001100*
001200 program-id.              atpost.
001300 author.                  Vincent B Coen.
001400 installation.            Applewood Computers.
001500 date-written.            11/11/86.
001600 date-compiled.
001700 security.                Copyright (C) 1986-2026, V B Coen.
001800*                         Distributed under the GNU General
001900*                         Public License. See file COPYING.
002000*
002100*    Remarks.             Posts one ATTENDANCE-IN batch to the
002200*                         ATTENDANCE-MASTER, earliest punch-in /
002300*                         latest punch-out merge on collision.
002400*                         Duplicate and event logs updated as
002500*                         the batch is posted.  Already-posted
002600*                         batches (by whole-batch fingerprint)
002700*                         are skipped untouched.  One batch per
002800*                         run - where more than one drop lands
002900*                         on a given day the job stream invokes
003000*                         this step once per file; the run-level
003100*                         line at the foot of each invocation's
003200*                         output rolls up into that day's job
003300*                         log the way a multi-file run's summary
003400*                         would.
003500*
003600*    Version.             See Prog-Name in WS.
003700*
003800*    Called modules.      None.
003900*
004000*    Files used:
004100*                         attendin.  Attendance input batch.
004200*                         attendms.  Attendance master.
004300*                         attendup.  Duplicate records log.
004400*                         attendev.  Event log.
004500*                         attendhs.  Processed batch hashes.
004600*
004700*    Error messages used.
004800*                         AT001 - AT007.
004900*
005000* Changes:
005100* 11/11/86 vbc -     Created for the clocking-in conversion
005200*                    project (ticket ATT-001).
005300* 19/11/86 vbc - .01 Added earliest-in/latest-out merge rule
005400*                    on master collision (ATT-004).
005500* 26/11/86 vbc - .02 Duplicate log reason wording tightened to
005600*                    match user dept sign-off (ATT-009).
005700* 03/12/86 vbc - .03 Batch fingerprint dedup added so a re-run
005800*                    drop does not double post (ATT-011).
005900* 14/01/87 vbc - .04 Missing required columns now aborts the
006000*                    whole batch, not just the bad records.
006100* 08/03/93 vbc - .05 Hours-worked passthrough widened to hold
006200*                    seconds as the exporter started emitting
006300*                    them (ATT-057).
006400* 17/09/98 vbc - .06 Y2K: Mst-Processed-At stamp now built from
006500*                    a 4 digit year: see zz070.  Checked against
006600*                    century rollover test pack.
006700* 22/02/99 vbc -     Y2K sign off - no 2 digit year fields left
006800*                    in this module.
006900* 11/05/04 vbc - .07 Run level success/fail counters added for
007000*                    the nightly job log (ATT-082).
007100* 16/04/24 vbc        Copyright notice updated.
007200* 09/08/26 vbc - .08 Dropped the decimal-hours scratch work in
007300*                    zz065 - computed on every record but never
007400*                    read; the report run (atrgstr) already does
007500*                    this conversion where it is actually used.
007600*                    Also dropped the dead house UPSI-0 debug
007700*                    switch (ATT-103).
007800* 09/08/26 vbc - .09 File status fields for all five SELECTs
007900*                    were named on the FILE STATUS clause but
008000*                    never declared in WS - added the usual
008100*                    AT-xx-Status group under WS-Data (ATT-105).
008200*
008300*************************************************************
008400*
008500* These files and programs are part of the Applewood
008600* Computers attendance subsystem and are Copyright (c)
008700* Vincent B Coen. 1986-2026 and later.
008800*
008900* This program is free software; you can redistribute it
009000* and/or modify it under the terms of the GNU General Public
009100* License as published by the Free Software Foundation.
009200*
009300*************************************************************
009400*
009500 environment             division.
009600*========================================
009700*
009800 input-output            section.
009900 file-control.
010000 copy "selatin.cob".
010100 copy "selatmst.cob".
010200 copy "selatdup.cob".
010300 copy "selatevt.cob".
010400 copy "selathsh.cob".
010500*
010600 data                    division.
010700*========================================
010800*
010900 file section.
011000*
011100 copy "fdatin.cob".
011200 copy "fdatmst.cob".
011300 copy "fdatdup.cob".
011400 copy "fdatevt.cob".
011500 copy "fdathsh.cob".
011600*
011700 working-storage section.
011800*----------------------------------------
011900 77  Prog-Name           pic x(17) value "atpost (1.0.09)".
012000*
012100 copy "wsatmsg.cob".
012200*
012300 01  WS-Data.
012400     03  WS-Reply        pic x.
012500     03  WS-Term-Code    pic 99       comp.
012600     03  AT-In-Status    pic xx.
012700     03  AT-Mst-Status   pic xx.
012800     03  AT-Dup-Status   pic xx.
012900     03  AT-Evt-Status   pic xx.
013000     03  AT-Hsh-Status   pic xx.
013100     03  filler          pic x(02).
013200*
013300 01  WS-Switches.
013400     03  WS-Already-Processed
013500                         pic x        value "N".
013600         88  Batch-Already-Processed   value "Y".
013700     03  WS-Missing-Columns
013800                         pic x        value "N".
013900         88  Batch-Missing-Columns     value "Y".
014000     03  WS-Record-Valid pic x        value "Y".
014100         88  Record-Is-Valid           value "Y".
014200         88  Record-Is-Invalid         value "N".
014300     03  filler          pic x(05).
014400*
014500 01  WS-EOF-Flags.
014600     03  WS-In-EOF       pic x        value "N".
014700         88  In-At-End                 value "Y".
014800     03  WS-Hsh-EOF      pic x        value "N".
014900         88  Hsh-At-End                value "Y".
015000     03  filler          pic x(04).
015100*
015200 01  WS-Field-Seen.
015300     03  WS-Seen-Punch-Date   pic x   value "N".
015400     03  WS-Seen-Employee-Id  pic x   value "N".
015500     03  WS-Seen-Employee-Nm  pic x   value "N".
015600     03  WS-Seen-Punch-In     pic x   value "N".
015700     03  WS-Seen-Punch-Out    pic x   value "N".
015800     03  filler               pic x(04).
015900*
016000 01  WS-Batch-Counters.
016100     03  WS-Recs-Total   pic 9(7)     comp.
016200     03  WS-Recs-Inserted
016300                         pic 9(7)     comp.
016400     03  WS-Recs-Updated pic 9(7)     comp.
016500     03  filler          pic x(04).
016600*
016700 01  WS-Run-Counters.
016800     03  WS-Run-Success-Cnt
016900                         pic 9(5)     comp.
017000     03  WS-Run-Fail-Cnt pic 9(5)     comp.
017100     03  filler          pic x(04).
017200*
017300*    Batch-dedup fingerprint work area.  No call out to a real
017400*    SHA is made here (see FileStat note in wsatmsg), a rolling
017500*    base-31 checksum over every byte of the batch stands in -
017600*    deterministic, at least 16 characters wide, good enough
017700*    to tell two drops apart and to recognise a re-run of one.
017800*
017900 01  WS-Hash-Work.
018000     03  WS-Hash-Accum   pic 9(16)    comp.
018100     03  WS-Hash-Temp    pic 9(18)    comp.
018200     03  WS-Hash-Rem     pic 9(18)    comp.
018300     03  WS-Hash-Sub     pic 9(03)    comp.
018400     03  filler          pic x(04).
018500*
018600 01  WS-New-Hash           pic x(16).
018700 01  WS-Hash-Display redefines WS-New-Hash
018800                          pic 9(16).
018900*
019000 01  WS-Raw-Record         pic x(106).
019100 01  WS-Raw-Digit-View redefines WS-Raw-Record.
019200     03  WS-Raw-Digit     pic 9       occurs 106.
019300*
019400 01  WS-Time-Display       pic 9(06).
019500 01  WS-Time-Parts redefines WS-Time-Display.
019600     03  WS-Tm-HH         pic 99.
019700     03  WS-Tm-MM         pic 99.
019800     03  WS-Tm-SS         pic 99.
019900*
020000 01  WS-Time-Text.
020100     03  WS-Txt-HH        pic 99.
020200     03  WS-Txt-C1        pic x      value ":".
020300     03  WS-Txt-MM        pic 99.
020400     03  WS-Txt-C2        pic x      value ":".
020500     03  WS-Txt-SS        pic 99.
020600*
020700 01  WS-Emp-Id-Check       pic x(08).
020800 01  WS-Space-Count        pic 9(03) comp.
020900*
021000 01  WS-Old-New-Times.
021100     03  WS-Old-In        pic 9(06).
021200     03  WS-Old-Out       pic 9(06).
021300     03  WS-New-In        pic 9(06).
021400     03  WS-New-Out       pic 9(06).
021500     03  WS-Old-In-Text   pic x(08).
021600     03  WS-New-In-Text   pic x(08).
021700     03  WS-Old-Out-Text  pic x(08).
021800     03  WS-New-Out-Text  pic x(08).
021900     03  filler           pic x(04).
022000*
022100*    Reason / summary text builders for the master and event log.
022200*
022300 01  WS-Reason-Build.
022400     03  WS-Reason-Text   pic x(120).
022500     03  WS-Reason-Ptr    pic 9(03)  comp.
022600     03  filler           pic x(04).
022700*
022800 01  WS-Summary-Build.
022900     03  WS-Disp-Total    pic zzzzzz9.
023000     03  WS-Disp-Ins      pic zzzzzz9.
023100     03  WS-Disp-Upd      pic zzzzzz9.
023200     03  WS-Lead-Spaces   pic 9(03) comp.
023300     03  WS-Start-Pos     pic 9(03) comp.
023400     03  WS-Field-Len     pic 9(03) comp.
023500     03  filler           pic x(04).
023600*
023700 01  WS-Run-Summary.
023800     03  WS-Disp-Succ     pic zzz9.
023900     03  WS-Disp-Fail     pic zzz9.
024000     03  WS-Run-Line      pic x(60).
024100     03  filler           pic x(04).
024200*
024300*    Processed-at timestamp work for the master record stamp.
024400*
024500 01  WS-Current-Date.
024600     03  WS-CD-YYYY       pic 9(4).
024700     03  WS-CD-MM         pic 99.
024800     03  WS-CD-DD         pic 99.
024900     03  filler           pic x(02).
025000 01  WS-Current-Time.
025100     03  WS-CD-HH         pic 99.
025200     03  WS-CD-MIN        pic 99.
025300     03  WS-CD-SS         pic 99.
025400     03  WS-CD-HS         pic 99.
025500     03  filler           pic x(02).
025600*
025700 linkage                 section.
025800*========================================
025900*
026000 01  AT-Arg-Batch-Name       pic x(40).
026100*
026200 procedure division chaining AT-Arg-Batch-Name.
026300*
026400 aa000-Main                  section.
026500*****************************************
026600*
026700     move     zero to WS-Run-Success-Cnt WS-Run-Fail-Cnt.
026800     move     zero to WS-Term-Code.
026900     if       AT-Arg-Batch-Name = spaces
027000              move     "ATTENDIN" to AT-Arg-Batch-Name.
027100*
027200     perform  aa010-Open-Files   thru aa010-exit.
027300     if       WS-Term-Code not = zero
027400              go to aa000-exit.
027500*
027600     perform  ab000-Compute-Fingerprint   thru ab000-exit.
027700     perform  ab010-Check-Already-Processed thru ab010-exit.
027800*
027900     if       Batch-Already-Processed
028000              move     "Skipped"    to Evt-Event-Type
028100              move     "File already processed"
028200                                     to Evt-Event-Desc
028300              move     AT-Arg-Batch-Name to Evt-File-Name
028400              perform  zz080-Log-Event thru zz080-exit
028500     else
028600              perform  ab020-Post-Batch thru ab020-exit.
028700*
028800     close    Attendance-Master-File
028900              Duplicate-Log-File
029000              Event-Log-File.
029100     perform  aa095-Display-Run-Summary thru aa095-exit.
029200     goback.
029300*
029400 aa000-exit.  exit section.
029500*
029600 aa010-Open-Files            section.
029700*****************************************
029800*
029900     open     input  Attendance-In-File.
030000     if       AT-In-Status not = "00"
030100              display AT001 AT-Arg-Batch-Name
030200              move     8 to WS-Term-Code
030300              go to aa010-exit.
030400     close    Attendance-In-File.
030500*
030600     open     i-o Attendance-Master-File.
030700     if       AT-Mst-Status = "35"
030800              open     output Attendance-Master-File
030900              close    Attendance-Master-File
031000              open     i-o    Attendance-Master-File.
031100     if       AT-Mst-Status not = "00"
031200              display  AT002 AT-Mst-Status
031300              move     8 to WS-Term-Code
031400              go to aa010-exit.
031500*
031600     open     extend Duplicate-Log-File.
031700     if       AT-Dup-Status not = "00"
031800              display  AT003 AT-Dup-Status
031900              move     8 to WS-Term-Code
032000              go to aa010-exit.
032100*
032200     open     extend Event-Log-File.
032300     if       AT-Evt-Status not = "00"
032400              display  AT004 AT-Evt-Status
032500              move     8 to WS-Term-Code.
032600*
032700 aa010-exit.  exit section.
032800*
032900 aa095-Display-Run-Summary   section.
033000*****************************************
033100*
033200*    One ATTENDANCE-IN batch per invocation, so Success/Fail
033300*    between them only ever land on 1-and-0, 0-and-1 or
033400*    0-and-0 (batch already processed) - this line is this
033500*    run's own entry for the day's job log, not a tally across
033600*    several batches.
033700     move     WS-Run-Success-Cnt to WS-Disp-Succ.
033800     move     WS-Run-Fail-Cnt    to WS-Disp-Fail.
033900     move     spaces to WS-Run-Line.
034000     string   "Processed " WS-Disp-Succ
034100              " file(s) successfully"
034200              delimited by size into WS-Run-Line.
034300     if       WS-Run-Fail-Cnt not = zero
034400              string   WS-Run-Line delimited by space
034500                       ", " WS-Disp-Fail " file(s) failed"
034600                       delimited by size into WS-Run-Line.
034700     display  WS-Run-Line.
034800*
034900 aa095-exit.  exit section.
035000*
035100*    Compute the whole-batch fingerprint and, in the same
035200*    pass, note whether any of the five required fields is
035300*    blank on every record (the batch level missing-columns
035400*    test).
035500*
035600 ab000-Compute-Fingerprint   section.
035700*****************************************
035800*
035900     move     zero to WS-Hash-Accum WS-Recs-Total.
036000     move     "N"  to WS-Missing-Columns.
036100     move     "N"  to WS-Seen-Punch-Date   WS-Seen-Employee-Id
036200                       WS-Seen-Employee-Nm WS-Seen-Punch-In
036300                       WS-Seen-Punch-Out.
036400     move     "N"  to WS-In-EOF.
036500     open     input Attendance-In-File.
036600     perform  ab005-Scan-One-Record thru ab005-exit
036700              until In-At-End.
036800     close    Attendance-In-File.
036900*
037000     if       WS-Seen-Punch-Date   = "N" or
037100              WS-Seen-Employee-Id  = "N" or
037200              WS-Seen-Employee-Nm  = "N" or
037300              WS-Seen-Punch-In     = "N" or
037400              WS-Seen-Punch-Out    = "N"
037500              move "Y" to WS-Missing-Columns.
037600*
037700     move     WS-Hash-Accum to WS-Hash-Display.
037800*
037900 ab000-exit.  exit section.
038000*
038100 ab005-Scan-One-Record       section.
038200*****************************************
038300*
038400     read     Attendance-In-File into WS-Raw-Record
038500              at end
038600                       move "Y" to WS-In-EOF
038700                       go to ab005-exit.
038800     add      1 to WS-Recs-Total.
038900*
039000     if       In-Punch-Date    not = zero
039100              move "Y" to WS-Seen-Punch-Date.
039200     if       In-Employee-Id   not = spaces
039300              move "Y" to WS-Seen-Employee-Id.
039400     if       In-Employee-Name not = spaces
039500              move "Y" to WS-Seen-Employee-Nm.
039600     if       In-Punch-In-Time not = zero
039700              move "Y" to WS-Seen-Punch-In.
039800     if       In-Punch-Out-Time not = zero
039900              move "Y" to WS-Seen-Punch-Out.
040000*
040100     perform  zz055-Hash-One-Byte thru zz055-exit
040200              varying WS-Hash-Sub from 1 by 1
040300              until WS-Hash-Sub > 106.
040400*
040500 ab005-exit.  exit section.
040600*
040700*    Has this batch's fingerprint already been posted ?
040800*
040900 ab010-Check-Already-Processed section.
041000*****************************************
041100*
041200     move     "N" to WS-Already-Processed.
041300     move     "N" to WS-Hsh-EOF.
041400     open     input Processed-Hash-File.
041500     if       AT-Hsh-Status = "00"
041600              perform ab015-Scan-One-Hash thru ab015-exit
041700                      until Hsh-At-End
041800              close   Processed-Hash-File
041900     else
042000       if     AT-Hsh-Status not = "35"
042100              display AT005 AT-Hsh-Status.
042200*
042300 ab010-exit.  exit section.
042400*
042500 ab015-Scan-One-Hash         section.
042600*****************************************
042700*
042800     read     Processed-Hash-File
042900              at end
043000                       move "Y" to WS-Hsh-EOF
043100                       go to ab015-exit.
043200     if       Hsh-File-Hash = WS-New-Hash
043300              move "Y" to WS-Already-Processed
043400              move "Y" to WS-Hsh-EOF.
043500*
043600 ab015-exit.  exit section.
043700*
043800*    Post (or reject) one whole batch.
043900*
044000 ab020-Post-Batch            section.
044100*****************************************
044200*
044300     move     "Processing"  to Evt-Event-Type.
044400     move     "Started processing file" to Evt-Event-Desc.
044500     move     AT-Arg-Batch-Name to Evt-File-Name.
044600     perform  zz080-Log-Event thru zz080-exit.
044700*
044800     if       Batch-Missing-Columns
044900              display AT006 AT-Arg-Batch-Name
045000              move "Error" to Evt-Event-Type
045100              move "Missing required columns" to Evt-Event-Desc
045200              move AT-Arg-Batch-Name to Evt-File-Name
045300              perform zz080-Log-Event thru zz080-exit
045400              add  1 to WS-Run-Fail-Cnt
045500              go to ab020-exit.
045600*
045700     move     zero to WS-Recs-Inserted WS-Recs-Updated.
045800     move     "N"  to WS-In-EOF.
045900     open     input Attendance-In-File.
046000     perform  ab030-Post-One-Record thru ab030-exit
046100              until In-At-End.
046200     close    Attendance-In-File.
046300*
046400     perform  zz085-Build-Summary-Text thru zz085-exit.
046500     move     "Summary" to Evt-Event-Type.
046600     move     WS-Reason-Text to Evt-Event-Desc.
046700     move     AT-Arg-Batch-Name to Evt-File-Name.
046800     perform  zz080-Log-Event thru zz080-exit.
046900*
047000     perform  ab090-Record-Fingerprint thru ab090-exit.
047100*
047200     move     "Success" to Evt-Event-Type.
047300     move     "File processed successfully" to Evt-Event-Desc.
047400     move     AT-Arg-Batch-Name to Evt-File-Name.
047500     perform  zz080-Log-Event thru zz080-exit.
047600     add      1 to WS-Run-Success-Cnt.
047700*
047800 ab020-exit.  exit section.
047900*
048000 ab030-Post-One-Record       section.
048100*****************************************
048200*
048300     read     Attendance-In-File
048400              at end
048500                       move "Y" to WS-In-EOF
048600                       go to ab030-exit.
048700*
048800     perform  zz050-Validate-Record thru zz050-exit.
048900     if       Record-Is-Invalid
049000              display AT007 In-Employee-Id
049100              move "Warning" to Evt-Event-Type
049200              move "Skipped row due to invalid Employee ID"
049300                              to Evt-Event-Desc
049400              move AT-Arg-Batch-Name to Evt-File-Name
049500              perform zz080-Log-Event thru zz080-exit
049600              go to ab030-exit.
049700*
049800     perform  zz060-Normalize-Times thru zz060-exit.
049900*
050000     move     In-Punch-Date  to Mst-Punch-Date.
050100     move     In-Employee-Id to Mst-Employee-Id.
050200     read     Attendance-Master-File
050300              key is Mst-Key
050400              invalid key
050500                       perform ab040-Insert-Record
050600                               thru ab040-exit
050700              not invalid key
050800                       perform ab050-Merge-Record
050900                               thru ab050-exit
051000     end-read.
051100*
051200 ab030-exit.  exit section.
051300*
051400*    Key not found on the master - straight insert.
051500*
051600 ab040-Insert-Record         section.
051700*****************************************
051800*
051900     move     In-Punch-Date      to Mst-Punch-Date.
052000     move     In-Employee-Id     to Mst-Employee-Id.
052100     move     In-Employee-Name   to Mst-Employee-Name.
052200     move     In-Shift-In        to Mst-Shift-In.
052300     move     In-Punch-In-Time   to Mst-Punch-In-Time.
052400     move     In-Punch-Out-Time  to Mst-Punch-Out-Time.
052500     move     In-Shift-Out       to Mst-Shift-Out.
052600     move     In-Hours-Worked    to Mst-Hours-Worked.
052700     move     In-Status          to Mst-Status.
052800     move     In-Late-By         to Mst-Late-By.
052900     move     WS-New-Hash        to Mst-File-Hash.
053000     perform  zz070-Stamp-Processed-At thru zz070-exit.
053100     write    AT-Master-Record
053200              invalid key
053300                       move "Error" to Evt-Event-Type
053400                       move "Write failed for master record"
053500                                    to Evt-Event-Desc
053600                       move AT-Arg-Batch-Name to Evt-File-Name
053700                       perform zz080-Log-Event thru zz080-exit
053800                       go to ab040-exit
053900     end-write.
054000     add      1 to WS-Recs-Inserted.
054100*
054200 ab040-exit.  exit section.
054300*
054400*    Key found on the master - merge earliest-in / latest-out.
054500*
054600 ab050-Merge-Record          section.
054700*****************************************
054800*
054900     move     Mst-Punch-In-Time  to WS-Old-In.
055000     move     Mst-Punch-Out-Time to WS-Old-Out.
055100*
055200     if       In-Punch-In-Time = zero
055300              move Mst-Punch-In-Time to WS-New-In
055400     else
055500       if     Mst-Punch-In-Time = zero
055600              move In-Punch-In-Time to WS-New-In
055700       else
055800         if   In-Punch-In-Time < Mst-Punch-In-Time
055900              move In-Punch-In-Time to WS-New-In
056000         else
056100              move Mst-Punch-In-Time to WS-New-In.
056200*
056300     if       In-Punch-Out-Time = zero
056400              move Mst-Punch-Out-Time to WS-New-Out
056500     else
056600       if     Mst-Punch-Out-Time = zero
056700              move In-Punch-Out-Time to WS-New-Out
056800       else
056900         if   In-Punch-Out-Time > Mst-Punch-Out-Time
057000              move In-Punch-Out-Time to WS-New-Out
057100         else
057200              move Mst-Punch-Out-Time to WS-New-Out.
057300*
057400     if       WS-New-In = WS-Old-In and
057500              WS-New-Out = WS-Old-Out
057600              move 1 to WS-Reason-Ptr
057700              move spaces to WS-Reason-Text
057800              string "Record exists but no changes to punch"
057900                     " times were needed"
058000                     delimited by size
058100                     into WS-Reason-Text
058200                     with pointer WS-Reason-Ptr
058300              perform zz090-Write-Duplicate thru zz090-exit
058400     else
058500              perform zz095-Build-Merge-Reason thru zz095-exit
058600              move In-Employee-Name  to Mst-Employee-Name
058700              move In-Shift-In       to Mst-Shift-In
058800              move WS-New-In         to Mst-Punch-In-Time
058900              move WS-New-Out        to Mst-Punch-Out-Time
059000              move In-Shift-Out      to Mst-Shift-Out
059100              move In-Hours-Worked   to Mst-Hours-Worked
059200              move In-Status         to Mst-Status
059300              move In-Late-By        to Mst-Late-By
059400              move WS-New-Hash       to Mst-File-Hash
059500              perform zz070-Stamp-Processed-At thru zz070-exit
059600              rewrite AT-Master-Record
059700                      invalid key
059800                               move "Error" to Evt-Event-Type
059900                               move "Rewrite failed for master rec"
060000                                    to Evt-Event-Desc
060100                               move AT-Arg-Batch-Name
060200                                    to Evt-File-Name
060300                               perform zz080-Log-Event
060400                                       thru zz080-exit
060500                               go to ab050-exit
060600              end-rewrite
060700              add 1 to WS-Recs-Updated.
060800*
060900 ab050-exit.  exit section.
061000*
061100*    Append this batch's fingerprint once it has posted.
061200*
061300 ab090-Record-Fingerprint    section.
061400*****************************************
061500*
061600     open     extend Processed-Hash-File.
061700     if       AT-Hsh-Status not = "00"
061800              open output Processed-Hash-File.
061900     if       AT-Hsh-Status not = "00"
062000              display AT005 AT-Hsh-Status.
062100     move     WS-New-Hash to Hsh-File-Hash.
062200     write    AT-Hash-Record.
062300     if       AT-Hsh-Status not = "00"
062400              display AT005 AT-Hsh-Status.
062500     close    Processed-Hash-File.
062600*
062700 ab090-exit.  exit section.
062800*
062900*    Fold one byte of the raw record into the rolling
063000*    base-31 checksum; driven by PERFORM ... VARYING in
063100*    ab005 so the loop body lives in its own paragraph.
063200*
063300 zz055-Hash-One-Byte         section.
063400*****************************************
063500*
063600     compute  WS-Hash-Temp =
063700              (WS-Hash-Accum * 31) +
063800              WS-Raw-Digit (WS-Hash-Sub).
063900     divide   WS-Hash-Temp by 9999999999999999
064000              giving WS-Hash-Rem
064100              remainder WS-Hash-Accum.
064200*
064300 zz055-exit.  exit section.
064400*
064500*    Employee id must be exactly 8 non blank characters
064600*    with no embedded spaces; any space anywhere in the fixed
064700*    8 byte field fails both tests at once.
064800*
064900 zz050-Validate-Record       section.
065000*****************************************
065100*
065200     move     "Y" to WS-Record-Valid.
065300     move     In-Employee-Id to WS-Emp-Id-Check.
065400     move     zero to WS-Space-Count.
065500     inspect  WS-Emp-Id-Check tallying WS-Space-Count
065600              for all space.
065700     if       WS-Space-Count not = zero
065800              move "N" to WS-Record-Valid.
065900*
066000 zz050-exit.  exit section.
066100*
066200*    Scheduled time HH:MM to HH:MM:SS padding is done by
066300*    the export step that builds this fixed record; all this
066400*    paragraph still has to do is guard every shift, punch and
066500*    late-by time against a non numeric value reaching us and
066600*    treat it as not present (zero).
066700*
066800 zz060-Normalize-Times       section.
066900*****************************************
067000*
067100     if       In-Shift-In not numeric
067200              move zero to In-Shift-In.
067300     if       In-Shift-Out not numeric
067400              move zero to In-Shift-Out.
067500     if       In-Late-By not numeric
067600              move zero to In-Late-By.
067700     if       In-Punch-In-Time not numeric
067800              move zero to In-Punch-In-Time.
067900     if       In-Punch-Out-Time not numeric
068000              move zero to In-Punch-Out-Time.
068100*
068200 zz060-exit.  exit section.
068300*
068400*    Y2K note (17/09/98): year is carried as 4 digits straight
068500*    from ACCEPT FROM DATE YYYYMMDD - no century window logic
068600*    needed in this paragraph.
068700*
068800 zz070-Stamp-Processed-At    section.
068900*****************************************
069000*
069100     accept   WS-CD-YYYY WS-CD-MM WS-CD-DD from date YYYYMMDD.
069200     accept   WS-CD-HH WS-CD-MIN WS-CD-SS WS-CD-HS from time.
069300     move     spaces to Mst-Processed-At.
069400     string   WS-CD-YYYY "-" WS-CD-MM "-" WS-CD-DD "-"
069500              WS-CD-HH "." WS-CD-MIN "." WS-CD-SS ".000000"
069600              delimited by size into Mst-Processed-At.
069700*
069800 zz070-exit.  exit section.
069900*
070000*    Formats WS-Time-Display (HHMMSS) into WS-Time-Text
070100*    (HH:MM:SS) for the duplicate log reason wording.
070200*
070300 zz075-Format-Time           section.
070400*****************************************
070500*
070600     move     WS-Tm-HH to WS-Txt-HH.
070700     move     WS-Tm-MM to WS-Txt-MM.
070800     move     WS-Tm-SS to WS-Txt-SS.
070900*
071000 zz075-exit.  exit section.
071100*
071200*    Append one event log record.  A MOVE into a
071300*    shorter alphanumeric field truncates on its own, which
071400*    is all the "truncate to the log field width" rule needs.
071500*
071600 zz080-Log-Event             section.
071700*****************************************
071800*
071900     write    AT-Event-Record.
072000     if       AT-Evt-Status not = "00"
072100              display "Event log write failed, status "
072200                      AT-Evt-Status.
072300*
072400 zz080-exit.  exit section.
072500*
072600*    Exact per-batch summary wording, numbers run
072700*    together with no stray leading spaces from the edited
072800*    picture (reference modification stands in for a trim).
072900*
073000 zz085-Build-Summary-Text    section.
073100*****************************************
073200*
073300     move     WS-Recs-Total    to WS-Disp-Total.
073400     move     WS-Recs-Inserted to WS-Disp-Ins.
073500     move     WS-Recs-Updated  to WS-Disp-Upd.
073600     move     1 to WS-Reason-Ptr.
073700     move     spaces to WS-Reason-Text.
073800*
073900     move     zero to WS-Lead-Spaces.
074000     inspect  WS-Disp-Total tallying WS-Lead-Spaces
074100              for leading space.
074200     compute  WS-Start-Pos = WS-Lead-Spaces + 1.
074300     compute  WS-Field-Len = 7 - WS-Lead-Spaces.
074400     string   "Processed "
074500              WS-Disp-Total (WS-Start-Pos : WS-Field-Len)
074600              " records. Inserted "
074700              delimited by size
074800              into WS-Reason-Text
074900              with pointer WS-Reason-Ptr.
075000*
075100     move     zero to WS-Lead-Spaces.
075200     inspect  WS-Disp-Ins tallying WS-Lead-Spaces
075300              for leading space.
075400     compute  WS-Start-Pos = WS-Lead-Spaces + 1.
075500     compute  WS-Field-Len = 7 - WS-Lead-Spaces.
075600     string   WS-Disp-Ins (WS-Start-Pos : WS-Field-Len)
075700              " records. Updated "
075800              delimited by size
075900              into WS-Reason-Text
076000              with pointer WS-Reason-Ptr.
076100*
076200     move     zero to WS-Lead-Spaces.
076300     inspect  WS-Disp-Upd tallying WS-Lead-Spaces
076400              for leading space.
076500     compute  WS-Start-Pos = WS-Lead-Spaces + 1.
076600     compute  WS-Field-Len = 7 - WS-Lead-Spaces.
076700     string   WS-Disp-Upd (WS-Start-Pos : WS-Field-Len)
076800              " records."
076900              delimited by size
077000              into WS-Reason-Text
077100              with pointer WS-Reason-Ptr.
077200*
077300 zz085-exit.  exit section.
077400*
077500*    Append one duplicate records audit log record.
077600*
077700 zz090-Write-Duplicate       section.
077800*****************************************
077900*
078000     move     In-Punch-Date     to Dup-Punch-Date.
078100     move     In-Employee-Id    to Dup-Employee-Id.
078200     move     In-Employee-Name  to Dup-Employee-Name.
078300     move     AT-Arg-Batch-Name to Dup-File-Name.
078400     move     WS-Reason-Text    to Dup-Reason.
078500     write    AT-Duplicate-Record.
078600     if       AT-Dup-Status not = "00"
078700              move "Error" to Evt-Event-Type
078800              move "Duplicate log write failed"
078900                                to Evt-Event-Desc
079000              move AT-Arg-Batch-Name to Evt-File-Name
079100              perform zz080-Log-Event thru zz080-exit.
079200*
079300 zz090-exit.  exit section.
079400*
079500*    Build the "Record updated for date..." reason text,
079600*    appending the punch-in and punch-out sentences only for
079700*    the sides that actually changed.
079800*
079900 zz095-Build-Merge-Reason    section.
080000*****************************************
080100*
080200     move     spaces to WS-Reason-Text.
080300     move     1 to WS-Reason-Ptr.
080400     string   "Record updated for date " In-Punch-Date
080500              " and employee " In-Employee-Id "."
080600              delimited by size
080700              into WS-Reason-Text
080800              with pointer WS-Reason-Ptr.
080900*
081000     if       WS-New-In not = WS-Old-In
081100              move WS-Old-In to WS-Time-Display
081200              perform zz075-Format-Time thru zz075-exit
081300              move WS-Time-Text to WS-Old-In-Text
081400              move WS-New-In to WS-Time-Display
081500              perform zz075-Format-Time thru zz075-exit
081600              move WS-Time-Text to WS-New-In-Text
081700              string " Punch-in updated from " WS-Old-In-Text
081800                     " to " WS-New-In-Text "."
081900                     delimited by size
082000                     into WS-Reason-Text
082100                     with pointer WS-Reason-Ptr.
082200*
082300     if       WS-New-Out not = WS-Old-Out
082400              move WS-Old-Out to WS-Time-Display
082500              perform zz075-Format-Time thru zz075-exit
082600              move WS-Time-Text to WS-Old-Out-Text
082700              move WS-New-Out to WS-Time-Display
082800              perform zz075-Format-Time thru zz075-exit
082900              move WS-Time-Text to WS-New-Out-Text
083000              string " Punch-out updated from " WS-Old-Out-Text
083100                     " to " WS-New-Out-Text "."
083200                     delimited by size
083300                     into WS-Reason-Text
083400                     with pointer WS-Reason-Ptr.
083500*
083600     perform  zz090-Write-Duplicate thru zz090-exit.
083700*
083800 zz095-exit.  exit section.
083900*
