000100* ***************************************************
000200*                                                   *
000300*   Record Definition For Processed Batch           *
000400*      Fingerprint File - Sequential                *
000500*      Read in full at start of run, appended to     *
000600*      as each batch posts successfully             *
000700* ***************************************************
000800*   File size 20 bytes.
000900* 
001000*  14/11/25 vbc - Created.
001100* 
001200 01  AT-Hash-Record.
001300     03  Hsh-File-Hash          pic x(16).
001400*                                          digest of whole batch content
001500     03  filler                 pic x(4).
001600* 
