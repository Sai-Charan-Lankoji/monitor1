000100*   SELECT for Event Log File.
000200*  13/11/25 vbc - Created.
000300* 
000400     select   Event-Log-File assign to "ATTENDEV"
000500              organization  line sequential
000600              file status   AT-Evt-Status.
000700* 
