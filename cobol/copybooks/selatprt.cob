000100*   SELECT for Attendance Query Report Print File.
000200*  15/11/25 vbc - Created.
000300* 
000400     select   Print-File assign to "ATTENDPR"
000500              organization  line sequential
000600              file status   AT-Prt-Status.
000700* 
