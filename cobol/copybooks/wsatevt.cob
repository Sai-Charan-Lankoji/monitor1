000100* ***************************************************
000200*                                                   *
000300*   Record Definition For Attendance Event Log      *
000400*      File - Sequential, write only (append)       *
000500* ***************************************************
000600*   File size 176 bytes.
000700* 
000800*  13/11/25 vbc - Created.
000900* 
001000 01  AT-Event-Record.
001100     03  Evt-Event-Type         pic x(12).
001200*                                          Processing/Success/Skipped/
001300*                                          Error/Warning/Summary
001400     03  Evt-Event-Desc         pic x(120).
001500*                                          truncated to this width
001600     03  Evt-File-Name          pic x(40).
001700     03  filler                 pic x(4).
001800* 
