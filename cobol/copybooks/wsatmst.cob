000100* ***************************************************
000200*                                                   *
000300*   Record Definition For Attendance Master         *
000400*            File                                   *
000500*      Uses Mst-Key (Date + Emp-Id) as key           *
000600* ***************************************************
000700*   File size 150 bytes.
000800*
000900*  Layout signed off against the clocking-in export - see
001000*  wsatin.cob for the matching input side.
001100*  12/11/25 vbc - Created.
001200*  20/11/25 vbc - Added Mst-Key group so RRDS/indexed build is obvious.
001300*  02/12/25 vbc - Hours-Worked widened to match wsatin.cob.
001400* 
001500 01  AT-Master-Record.
001600     03  Mst-Key.
001700         05  Mst-Punch-Date     pic 9(8).
001800*                                          ccyymmdd - part 1 of key
001900         05  Mst-Employee-Id    pic x(8).
002000*                                          part 2 of key
002100     03  Mst-Employee-Name      pic x(30).
002200     03  Mst-Shift-In           pic 9(6).
002300     03  Mst-Punch-In-Time      pic 9(6).
002400*                                          merged - earliest wins
002500     03  Mst-Punch-Out-Time     pic 9(6).
002600*                                          merged - latest wins
002700     03  Mst-Shift-Out          pic 9(6).
002800     03  Mst-Hours-Worked       pic x(8).
002900     03  Mst-Status             pic x(20).
003000     03  Mst-Late-By            pic 9(6).
003100     03  Mst-File-Hash          pic x(16).
003200*                                          fingerprint of batch that
003300*                                          last touched this record
003400     03  Mst-Processed-At       pic x(26).
003500*                                          timestamp of insert/update
003600     03  filler                 pic x(4).
003700* 
