000100*   SELECT for Duplicate Records Audit Log File.
000200*  13/11/25 vbc - Created.
000300* 
000400     select   Duplicate-Log-File assign to "ATTENDUP"
000500              organization  line sequential
000600              file status   AT-Dup-Status.
000700* 
