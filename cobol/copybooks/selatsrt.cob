000100*   SELECT for Attendance Query Sort Work File.
000200*      Employee-id filter needs punch-date descending order;
000300*      the master's own indexed key runs date ascending so the
000400*      selected rows are re-ordered through this work file.
000500*  16/12/25 vbc - Created.
000600*
000700     select   Attendance-Sort-File assign to "ATTENDSR".
000800*
