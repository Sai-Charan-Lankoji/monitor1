000100* ***************************************************
000200*                                                   *
000300*   Record Definition For Attendance Duplicate      *
000400*      Records Audit Log File                       *
000500*      Sequential, write only (append) - no key      *
000600* ***************************************************
000700*   File size 216 bytes.
000800* 
000900*  13/11/25 vbc - Created.
001000*  21/11/25 vbc - Reason widened to x(120) to hold both old/new
001100*                 punch-in and punch-out wording on one line.
001200* 
001300 01  AT-Duplicate-Record.
001400     03  Dup-Punch-Date         pic 9(8).
001500     03  Dup-Employee-Id        pic x(8).
001600     03  Dup-Employee-Name      pic x(30).
001700     03  Dup-File-Name          pic x(40).
001800*                                          name of the input batch
001900     03  Dup-Reason             pic x(120).
002000*                                          human readable merge / no
002100*                                          change reason
002200     03  filler                 pic x(10).
002300* 
