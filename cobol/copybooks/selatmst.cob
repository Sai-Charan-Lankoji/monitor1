000100*   SELECT for Attendance Master File.
000200*      Keyed by Mst-Key (Punch-Date + Employee-Id).
000300*  12/11/25 vbc - Created.
000400*  20/11/25 vbc - Access mode chgd to dynamic, query run needs
000500*                 both random (by key) and sequential (by date).
000600* 
000700     select   Attendance-Master-File assign to "ATTENDMS"
000800              organization  indexed
000900              access mode   dynamic
001000              record key    Mst-Key
001100              file status   AT-Mst-Status.
001200* 
