000100*   SD for Attendance Query Sort Work File.
000200*      Carries the same columns as the master so the output
000300*      procedure can GENERATE straight off the sorted record.
000400*  16/12/25 vbc - Created.
000500*
000600 sd  Attendance-Sort-File.
000700*
000800 01  AT-Sort-Record.
000900     03  Srt-Punch-Date         pic 9(8).
001000     03  Srt-Employee-Id        pic x(8).
001100     03  Srt-Employee-Name      pic x(30).
001200     03  Srt-Shift-In           pic 9(6).
001300     03  Srt-Punch-In-Time      pic 9(6).
001400     03  Srt-Punch-Out-Time     pic 9(6).
001500     03  Srt-Shift-Out          pic 9(6).
001600     03  Srt-Hours-Worked       pic x(8).
001700     03  Srt-Status             pic x(20).
001800     03  Srt-Late-By            pic 9(6).
001900     03  filler                 pic x(4).
002000*
