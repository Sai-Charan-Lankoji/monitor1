000100* ***************************************************
000200*                                                   *
000300*   Console Error Messages - Attendance Posting      *
000400*      Shared by atpost and atrgstr                  *
000500* ***************************************************
000600*  11/11/25 vbc - Created.
000700*  02/12/25 vbc - AT006/AT007 added for bad employee-id wording.
000800*  16/12/25 vbc - AT008/AT009 added for atrgstr query run.
000900*  09/08/26 vbc - Dropped unused Error-Code item - neither
001000*  run carries a numeric code alongside these messages.
001100*
001200 01  AT-Error-Messages.
001300     03  AT001    pic x(40)
001400              value "AT001 Attendance input file not found -".
001500     03  AT002    pic x(42)
001600              value "AT002 Attendance master file open error -".
001700     03  AT003    pic x(38)
001800              value "AT003 Duplicate log open error -".
001900     03  AT004    pic x(34)
002000              value "AT004 Event log open error -".
002100     03  AT005    pic x(40)
002200              value "AT005 Processed-hash file open error -".
002300     03  AT006    pic x(34)
002400              value "AT006 Missing required columns -".
002500     03  AT007    pic x(48)
002600              value "AT007 Skipped row due to invalid Employee ID -".
002700     03  AT008    pic x(40)
002800              value "AT008 Attendance master open error -".
002900     03  AT009    pic x(36)
003000              value "AT009 Unknown query filter type -".
003100*
