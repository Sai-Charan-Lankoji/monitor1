000100*   FD for Processed Batch Fingerprint File.
000200*  14/11/25 vbc - Created.
000300* 
000400 fd  Processed-Hash-File.
000500 copy "wsathsh.cob".
000600* 
