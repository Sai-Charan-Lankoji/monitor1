000100*   FD for Attendance Input File (clocking-in export).
000200*  11/11/25 vbc - Created.
000300* 
000400 fd  Attendance-In-File.
000500 copy "wsatin.cob".
000600* 
