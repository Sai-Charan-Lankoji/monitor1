000100* ***************************************************
000200*                                                   *
000300*   Record Definition For Attendance Input          *
000400*            File                                   *
000500*      One record per employee per punch date        *
000600*      As exported from the punch-clock drop folder  *
000700* ***************************************************
000800*   File size 106 bytes (sized to the fields actually carried;
000900*     nominal 100 in the interface spec was too tight).
001000* 
001100*  11/11/25 vbc - Created.
001200*  19/11/25 vbc - Hours-Worked widened to x(8) to hold HH:MM:SS text.
001300*  02/12/25 vbc - Added Late-By, moved Status after Hours-Worked.
001400* 
001500 01  AT-Input-Record.
001600     03  In-Punch-Date          pic 9(8).
001700*                                          ccyymmdd
001800     03  In-Employee-Id         pic x(8).
001900*                                          no embedded spaces
002000     03  In-Employee-Name       pic x(30).
002100     03  In-Shift-In            pic 9(6).
002200*                                          hhmmss, 000000 = n/a
002300     03  In-Punch-In-Time       pic 9(6).
002400     03  In-Punch-Out-Time      pic 9(6).
002500     03  In-Shift-Out           pic 9(6).
002600     03  In-Hours-Worked        pic x(8).
002700*                                          text "HH:MM:SS", spaces = n/a
002800     03  In-Status              pic x(20).
002900*                                          Present, Absent, Half Day etc
003000     03  In-Late-By             pic 9(6).
003100     03  filler                 pic x(2).
003200* 
