000100*   FD for Duplicate Records Audit Log File.
000200*  13/11/25 vbc - Created.
000300* 
000400 fd  Duplicate-Log-File.
000500 copy "wsatdup.cob".
000600* 
