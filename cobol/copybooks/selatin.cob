000100*   SELECT for Attendance Input File (clocking-in export).
000200*  11/11/25 vbc - Created.
000300* 
000400     select   Attendance-In-File assign to "ATTENDIN"
000500              organization  line sequential
000600              file status   AT-In-Status.
000700* 
