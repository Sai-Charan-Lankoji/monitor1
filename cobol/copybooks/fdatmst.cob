000100*   FD for Attendance Master File.
000200*  12/11/25 vbc - Created.
000300* 
000400 fd  Attendance-Master-File.
000500 copy "wsatmst.cob".
000600* 
