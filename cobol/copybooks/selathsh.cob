000100*   SELECT for Processed Batch Fingerprint File.
000200*      Read in full at start, appended to as batches post clean.
000300*  14/11/25 vbc - Created.
000400* 
000500     select   Processed-Hash-File assign to "ATTENDHS"
000600              organization  line sequential
000700              file status   AT-Hsh-Status.
000800* 
