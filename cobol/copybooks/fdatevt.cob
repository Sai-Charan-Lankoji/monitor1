000100*   FD for Event Log File.
000200*  13/11/25 vbc - Created.
000300* 
000400 fd  Event-Log-File.
000500 copy "wsatevt.cob".
000600* 
