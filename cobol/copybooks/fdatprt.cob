000100*   FD for Attendance Query Report Print File.
000200*      Uses Report Writer - see Report Section in atrgstr.
000300*  15/11/25 vbc - Created.
000400*
000500 fd  Print-File
000600     reports are Attendance-Query-Report.
000700*
